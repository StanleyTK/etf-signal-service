000100******************************************************************
000200* FECHA       : 09/02/2015                                      *
000300* PROGRAMADOR : DIEGO CHAVEZ (DCH)                              *
000400* APLICACION  : BANCA DE INVERSION / FONDOS                     *
000500* PROGRAMA    : ETFRPT01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LEE EL ARCHIVO DE SENALES CALCULADO POR         *
000800*             : ETFSCR01 (ETFSOUT, SECUENCIADO POR TICKER Y     *
000900*             : FECHA ASCENDENTE) Y PRODUCE EL REPORTE IMPRESO  *
001000*             : DE ANALISIS DETALLADO POR TICKER (ULTIMOS 10    *
001100*             : DIAS) CON SU RESUMEN, Y AL FINAL LA SECCION DE  *
001200*             : RECOMENDACIONES DE COMPRA DEL DIA MAS RECIENTE  *
001300*             : DE CADA TICKER, AGRUPADAS POR TIER.             *
001400* ARCHIVOS    : ETFSOUT=E, ETFRPT=S                             *
001500* ACCION (ES) : P=PROCESA                                       *
001600* INSTALADO   : 16/02/2015                                      *
001700* BPM/RATIONAL: INVR-0301                                       *
001800* NOMBRE      : REPORTE DE ANALISIS Y RECOMENDACIONES DE FONDOS *
001900******************************************************************
002000*------------------------------------------------------------- *
002100*    AMENDMENT HISTORY                                          *
002200*    DD/MM/AAAA  INIC  TICKET    DESCRIPCION                    *
002300*    09/02/2015  DCH   INVR-0301 PROGRAMA ORIGINAL: REPORTE DE  * INVR0301
002400*                      ANALISIS DETALLADO POR TICKER DE ETF     * INVR0301
002500*    04/03/2015  DCH   INVR-0306 SE AGREGA LA LINEA RESUMEN POR * INVR0306
002600*                      TICKER (PROMEDIO DE BUY-SCORE Y TIERS)   * INVR0306
002700*    19/08/2016  DCH   INVR-0320 SE LIMITA EL DETALLE IMPRESO A * INVR0320
002800*                      LOS ULTIMOS 10 DIAS DE CADA TICKER       * INVR0320
002900*    12/12/1998  MGR   INVR-0103 REVISION Y2K -- SE AMPLIAN LAS * INVR0103
003000*                      FECHAS IMPRESAS DE AAMMDD A AAAA-MM-DD   * INVR0103
003100*    30/05/2019  LFG   INVR-0340 SE AGREGA LA SECCION DE        * INVR0340
003200*                      RECOMENDACIONES DE COMPRA DEL DIA MAS    * INVR0340
003300*                      RECIENTE, AGRUPADA POR TIER              * INVR0340
003400*    14/02/2022  RMZ   INVR-0361 LOS TIERS SIN TICKERS NO       * INVR0361
003500*                      IMPRIMEN TITULO DE GRUPO EN LA SECCION   * INVR0361
003600*                      DE RECOMENDACIONES                       * INVR0361
003700*    08/07/2024  EDR   INVR-4150 SE AJUSTA EL ENCABEZADO PARA   * INVR4150
003800*                      REFLEJAR EL NUEVO NOMBRE DEL ARCHIVO     * INVR4150
003900*                      FUENTE (ETFSOUT, ANTES TLMT-SENAL)       * INVR4150
004000*    09/01/2026  LFG   INVR-4202 CORREGIDO: EL PROMEDIO Y EL    * INVR4202
004100*                      CONTEO DE TIERS DEL RESUMEN SE CALCULAN  * INVR4202
004200*                      AHORA SOBRE LA VENTANA DE LOS ULTIMOS 10 * INVR4202
004300*                      DIAS, NO SOBRE TODA LA CORRIDA; SE       * INVR4202
004400*                      IMPRIME "N/A" EN SMA-200 CUANDO AUN NO   * INVR4202
004500*                      HAY DATO; SE AGREGA WAIT A LA SECCION DE * INVR4202
004600*                      RECOMENDACIONES (YA NO QUEDA EXCLUIDO)   * INVR4202
004700*    23/01/2026  LFG   INVR-4215 LA COLUMNA DRAWDOWN DEL        * INVR4215
004800*                      DETALLE SE ESCALA X100 PARA MOSTRAR EL   * INVR4215
004900*                      PORCENTAJE (NO LA FRACCION CRUDA); EN LA * INVR4215
005000*                      SECCION DE RECOMENDACIONES SE INTERCAMBIA* INVR4215
005100*                      EL ORDEN DE IMPRESION A TICKER/SCORE/    * INVR4215
005200*                      CLOSE                                    * INVR4215
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    ETFRPT01.
005600 AUTHOR.        DIEGO CHAVEZ.
005700 INSTALLATION.  BANCA DE INVERSION - GERENCIA DE FONDOS.
005800 DATE-WRITTEN.  09/02/2015.
005900 DATE-COMPILED.
006000 SECURITY.      USO INTERNO -- GERENCIA DE FONDOS / SISTEMAS.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ETFSOUT ASSIGN   TO ETFSOUT
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-ETFSOUT.
007100
007200     SELECT ETFRPT  ASSIGN   TO ETFRPT
007300            ORGANIZATION     IS SEQUENTIAL
007400            FILE STATUS      IS FS-ETFRPT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*1 -->SENAL DE COMPRA CALCULADA POR ETFSCR01 (ENTRADA)
007900 FD  ETFSOUT.
008000     COPY ETFSOUT.
008100*2 -->REPORTE IMPRESO DE ANALISIS Y RECOMENDACIONES (SALIDA)
008200 FD  ETFRPT.
008300 01  REPORT-LINE                   PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*               C A M P O S    D E    T R A B A J O              *
008800******************************************************************
008900 01  WKS-CAMPOS-DE-TRABAJO.
009000     05  WKS-PROGRAMA              PIC X(08) VALUE "ETFRPT01".
009100     05  WKS-FIN-ARCHIVOS          PIC 9(01) VALUE ZEROS.
009200         88  WKS-END-ETFSOUT                 VALUE 1.
009300     05  WKS-TICKER-ACTUAL         PIC X(10) VALUE SPACES.
009400     05  WKS-PRIMER-TICKER         PIC X(01) VALUE 'S'.
009500         88  ES-PRIMER-TICKER                VALUE 'S'.
009600******************************************************************
009700*        C O N T A D O R E S   E S T A D I S T I C A S           *
009800******************************************************************
009900     05  WKS-LEIDOS-ETFSOUT        PIC 9(07) COMP VALUE ZEROS.
010000     05  WKS-TICKERS-REPORTADOS    PIC 9(05) COMP VALUE ZEROS.
010100     05  WKS-LINEAS-IMPRESAS       PIC 9(07) COMP VALUE ZEROS.
010200     05  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
010300     05  WKS-MASCARA-SCORE         PIC ZZ9.
010400     05  FILLER                    PIC X(10) VALUE SPACES.
010500
010600******************************************************************
010700*    VALIDACION DE FILE-STATUS -- LOS DOS ARCHIVOS DE ESTE       *
010800*    PROGRAMA SON SECUENCIALES (NO INDEXADOS), POR LO QUE NO SE  *
010900*    LES LLEVA FSE NI SE LLAMA DEBD1R00: SOLO SE VALIDA EL       *
011000*    FILE STATUS DE 2 POSICIONES DE CADA UNO, IGUAL QUE SE HACE  *
011100*    CON LOS DEMAS ARCHIVOS SECUENCIALES DEL DEPARTAMENTO (LOS   *
011200*    ARCHIVOS INDEXADOS SI LLEVAN FSE Y DEBD1R00).               *
011300******************************************************************
011400 01  FS-ETFSOUT                    PIC 9(02) VALUE ZEROES.
011500 01  FS-ETFRPT                     PIC 9(02) VALUE ZEROES.
011600******************************************************************
011700*    VENTANA DE LOS ULTIMOS 10 DIAS DEL TICKER EN PROCESO, PARA  *
011800*    EL DETALLE DEL REPORTE (INVR-0320). SE DESPLAZA COMO LA     *
011900*    VENTANA DE PRECIOS DE ETFSCR01.                             *
012000******************************************************************
012100 01  WKS-DETALLE-TBL.
012200     05  WKS-DETALLE OCCURS 10 TIMES.
012300         10  WKS-DET-FECHA         PIC X(10).
012400         10  WKS-DET-CLOSE         PIC S9(7)V9(4)
012500                                   SIGN IS LEADING SEPARATE.
012600         10  WKS-DET-SMA           PIC S9(7)V9(4)
012700                                   SIGN IS LEADING SEPARATE.
012800         10  WKS-DET-SMA-PRES      PIC X(01).
012900         10  WKS-DET-DRAWDOWN      PIC S9(3)V9(6)
013000                                   SIGN IS LEADING SEPARATE.
013100         10  WKS-DET-ZSCORE        PIC S9(3)V9(6)
013200                                   SIGN IS LEADING SEPARATE.
013300         10  WKS-DET-BUY-SCORE     PIC 9(03).
013400         10  WKS-DET-TIER          PIC X(10).
013500         10  FILLER                PIC X(03) VALUE SPACES.
013600 01  WKS-CANT-DETALLE              PIC 9(02) COMP VALUE ZEROS.
013700 01  WKS-K                         PIC S9(4) COMP VALUE ZEROS.
013800******************************************************************
013900*    ACUMULADO DEL TICKER (PROMEDIO Y CONTEOS POR TIER) -- SE    *
014000*    REUTILIZA EL COPY ETFSUMM COMO AREA DE TRABAJO, TAL COMO    *
014100*    LO DEJA DOCUMENTADO SU PROPIO ENCABEZADO (INVR-4102)        *
014200******************************************************************
014300 01  WKS-RESUMEN-TICKER.
014400     COPY ETFSUMM REPLACING ==ETFSUMM-RECORD== BY
014500                            ==WKS-RESUMEN-TICKER==.
014600 01  WKS-SUMA-BUY-SCORE             PIC 9(09) COMP VALUE ZEROS.
014700 01  WKS-DIAS-TICKER                PIC 9(05) COMP VALUE ZEROS.
014800******************************************************************
014900*    TABLA DE "HOY" POR TICKER -- GUARDA EL ULTIMO REGISTRO      *
015000*    LEIDO DE CADA TICKER (EL MAS RECIENTE, YA QUE ETFSOUT VIENE *
015100*    SECUENCIADO POR FECHA ASCENDENTE DENTRO DE CADA TICKER)     *
015200*    PARA ARMAR AL FINAL LAS RECOMENDACIONES POR TIER (INVR-0340)
015300******************************************************************
015400 01  WKS-HOY-TBL.
015500     05  WKS-HOY OCCURS 500 TIMES.
015600         10  WKS-HOY-TICKER        PIC X(10).
015700         10  WKS-HOY-CLOSE         PIC S9(7)V9(4)
015800                                   SIGN IS LEADING SEPARATE.
015900         10  WKS-HOY-BUY-SCORE     PIC 9(03).
016000         10  WKS-HOY-TIER          PIC X(10).
016100         10  FILLER                PIC X(04) VALUE SPACES.
016200 01  WKS-CANT-HOY                  PIC 9(03) COMP VALUE ZEROS.
016300******************************************************************
016400*    CORTES FIJOS DE IMPRESION DE LA SECCION DE RECOMENDACIONES *
016500*    (EL ORDEN ES FIJO: STRONG_BUY, BUY, DCA_ONLY, WAIT -- CADA   *
016600*    GRUPO SE IMPRIME SOLO SI TIENE AL MENOS UN TICKER HOY)       *
016700******************************************************************
016800 01  WKS-TIERS-A-IMPRIMIR.
016900     05  FILLER PIC X(10) VALUE 'STRONG_BUY'.
017000     05  FILLER PIC X(10) VALUE 'BUY       '.
017100     05  FILLER PIC X(10) VALUE 'DCA_ONLY  '.
017200     05  FILLER PIC X(10) VALUE 'WAIT      '.
017300 01  WKS-TIERS-A-IMPRIMIR-TBL REDEFINES WKS-TIERS-A-IMPRIMIR.
017400     05  WKS-TIER-IMPRIME PIC X(10) OCCURS 4 TIMES.
017500 01  WKS-CONT-TIER-IMPRESO         PIC 9(03) COMP VALUE ZEROS.
017600******************************************************************
017700*    NOMBRES DE TIER EN EL ORDEN FIJO DE LA TABLA REDEFINIDA DE  *
017800*    SUMM-CNT-TIER (1=STRONG_BUY, 2=BUY, 3=DCA_ONLY, 4=WAIT),    *
017900*    USADOS AL ARMAR LA LINEA "Signals: ..." DEL RESUMEN         *
018000******************************************************************
018100 01  WKS-NOMBRES-TIER-RESUMEN.
018200     05  FILLER PIC X(10) VALUE 'STRONG_BUY'.
018300     05  FILLER PIC X(10) VALUE 'BUY       '.
018400     05  FILLER PIC X(10) VALUE 'DCA_ONLY  '.
018500     05  FILLER PIC X(10) VALUE 'WAIT      '.
018600 01  WKS-NOMBRES-TIER-RESUMEN-TBL REDEFINES
018700                                  WKS-NOMBRES-TIER-RESUMEN.
018800     05  WKS-TIER-IMPRIME-RESUMEN PIC X(10) OCCURS 4 TIMES.
018900 01  WKS-PTR-SIGNALS               PIC S9(4) COMP VALUE 1.
019000******************************************************************
019100*                  L I N E A S   D E L   R E P O R T E           *
019200******************************************************************
019300 01  WKS-LINEA-ENCABEZADO-1.
019400     05  FILLER      PIC X(40) VALUE
019500         "INVR -- BANCA DE INVERSION / FONDOS ETF".
019600     05  FILLER      PIC X(40) VALUE
019700         "REPORTE DE ANALISIS Y RECOMENDACIONES".
019800     05  FILLER      PIC X(52) VALUE SPACES.
019900 01  WKS-LINEA-ENCABEZADO-2.
020000     05  FILLER      PIC X(30) VALUE
020100         "ANALISIS DETALLADO POR TICKER".
020200     05  FILLER      PIC X(102) VALUE SPACES.
020300 01  WKS-LINEA-COLUMNAS-DET.
020400     05  FILLER      PIC X(12) VALUE "TICKER".
020500     05  FILLER      PIC X(12) VALUE "FECHA".
020600     05  FILLER      PIC X(11) VALUE "CIERRE".
020700     05  FILLER      PIC X(11) VALUE "SMA-200".
020800     05  FILLER      PIC X(11) VALUE "DRAWDOWN %".
020900     05  FILLER      PIC X(11) VALUE "ZSCORE".
021000     05  FILLER      PIC X(10) VALUE "SCORE".
021100     05  FILLER      PIC X(10) VALUE "TIER".
021200     05  FILLER      PIC X(44) VALUE SPACES.
021300 01  WKS-LINEA-DETALLE.
021400     05  LD-TICKER   PIC X(12).
021500     05  LD-FECHA    PIC X(12).
021600     05  LD-CIERRE   PIC -(6)9.9999.
021700     05  LD-SMA      PIC -(6)9.9999.
021800     05  LD-DRAWDOWN PIC -(2)9.999999.
021900     05  LD-ZSCORE   PIC -(2)9.999999.
022000     05  LD-SCORE    PIC ZZ9.
022100     05  FILLER      PIC X(03) VALUE SPACES.
022200     05  LD-TIER     PIC X(10).
022300     05  FILLER      PIC X(21) VALUE SPACES.
022400*--------------------------------------------------------------*
022500*    INVR-4202 -- VISTA ALFANUMERICA DE LA COLUMNA SMA-200     *
022600*    PARA PODER ESCRIBIR "N/A" CUANDO EL INDICADOR TODAVIA NO  *
022700*    ESTA DISPONIBLE (LA COLUMNA NUMERICA NO ADMITE LITERALES  *
022800*    ALFABETICOS).                                             *
022900*--------------------------------------------------------------*
023000 01  WKS-LINEA-DETALLE-ALT REDEFINES WKS-LINEA-DETALLE.
023100     05  FILLER      PIC X(36).
023200     05  LD-SMA-ALFA PIC X(12).
023300     05  FILLER      PIC X(57).
023400 01  WKS-LINEA-RESUMEN.
023500     05  FILLER      PIC X(03) VALUE SPACES.
023600     05  FILLER      PIC X(14) VALUE "Summary for ".
023700     05  LR-TICKER   PIC X(11).
023800     05  FILLER      PIC X(13) VALUE "Avg Score: ".
023900     05  LR-AVG      PIC ZZ9.
024000     05  FILLER      PIC X(13) VALUE "  Signals: ".
024100     05  LR-SIGNALS  PIC X(65).
024200 01  WKS-LINEA-ENCABEZADO-REC.
024300     05  FILLER      PIC X(38) VALUE
024400         "RECOMENDACIONES DE COMPRA DE HOY".
024500     05  FILLER      PIC X(94) VALUE SPACES.
024600 01  WKS-LINEA-GRUPO-TIER.
024700     05  FILLER      PIC X(07) VALUE SPACES.
024800     05  LG-TIER     PIC X(12).
024900     05  FILLER      PIC X(113) VALUE SPACES.
025000 01  WKS-LINEA-REC-TICKER.
025100     05  FILLER      PIC X(12) VALUE SPACES.
025200     05  LT-TICKER   PIC X(12).
025300*    INVR-4215 -- ORDEN DE COLUMNAS: SCORE ANTES DE CLOSE,
025400*    IGUAL AL ORDEN "TICKER, BUY SCORE, CLOSE" DEL REPORTE.
025500     05  FILLER      PIC X(10) VALUE "  SCORE: ".
025600     05  LT-SCORE    PIC ZZ9.
025700     05  FILLER      PIC X(08) VALUE "CLOSE: ".
025800     05  LT-CLOSE    PIC -(6)9.9999.
025900     05  FILLER      PIC X(71) VALUE SPACES.
026000
026100 PROCEDURE DIVISION.
026200******************************************************************
026300*               S E C C I O N    P R I N C I P A L
026400******************************************************************
026500 000-MAIN SECTION.
026600     PERFORM ABRIR-ARCHIVOS
026700     PERFORM IMPRIME-ENCABEZADOS
026800     PERFORM LEE-ETFSOUT
026900     PERFORM PROCESAR-ETFSOUT UNTIL WKS-END-ETFSOUT
027000     IF WKS-TICKER-ACTUAL NOT = SPACES
027100        PERFORM IMPRIME-DETALLE-TICKER
027200        PERFORM IMPRIME-RESUMEN-TICKER
027300     END-IF
027400     PERFORM IMPRIME-RECOMENDACIONES
027500     PERFORM ESTADISTICAS
027600     PERFORM CERRAR-ARCHIVOS
027700     STOP RUN.
027800 000-MAIN-E. EXIT.
027900
028000 ABRIR-ARCHIVOS SECTION.
028100     OPEN INPUT ETFSOUT
028200          OUTPUT ETFRPT
028300     IF FS-ETFSOUT NOT = 0 OR FS-ETFRPT NOT = 0
028400        DISPLAY "***********************************************"
028500        DISPLAY "*      ERROR AL ABRIR ARCHIVOS DE ETFRPT01    *"
028600        DISPLAY "***********************************************"
028700        DISPLAY "* FILE STATUS DEL ARCHIVO ETFSOUT : " FS-ETFSOUT
028800        DISPLAY "* FILE STATUS DEL ARCHIVO ETFRPT  : " FS-ETFRPT
028900        DISPLAY "***********************************************"
029000        MOVE  91        TO RETURN-CODE
029100        CLOSE ETFSOUT, ETFRPT
029200        STOP RUN
029300     END-IF.
029400 ABRIR-ARCHIVOS-E. EXIT.
029500
029600 LEE-ETFSOUT SECTION.
029700     READ ETFSOUT
029800          AT END
029900             MOVE 10 TO FS-ETFSOUT
030000     END-READ
030100     EVALUATE FS-ETFSOUT
030200        WHEN 0
030300           ADD 1 TO WKS-LEIDOS-ETFSOUT
030400        WHEN 10
030500           MOVE 1 TO WKS-FIN-ARCHIVOS
030600        WHEN OTHER
030700           DISPLAY "*******************************************"
030800           DISPLAY "*   ERROR AL LEER ARCHIVO ETFSOUT         *"
030900           DISPLAY "*******************************************"
031000           DISPLAY "* FILE STATUS DEL ARCHIVO : " FS-ETFSOUT
031100           DISPLAY "*******************************************"
031200           MOVE  91        TO RETURN-CODE
031300           PERFORM CERRAR-ARCHIVOS
031400           STOP RUN
031500     END-EVALUATE.
031600 LEE-ETFSOUT-E. EXIT.
031700
031800*----------------------------------------------------------------
031900*    AL CAMBIAR DE TICKER SE IMPRIME EL DETALLE Y EL RESUMEN DEL
032000*    TICKER ANTERIOR ANTES DE INICIAR EL NUEVO ACUMULADO.
032100*----------------------------------------------------------------
032200 PROCESAR-ETFSOUT SECTION.
032300     IF SOUT-TICKER NOT = WKS-TICKER-ACTUAL
032400        IF NOT ES-PRIMER-TICKER
032500           PERFORM IMPRIME-DETALLE-TICKER
032600           PERFORM IMPRIME-RESUMEN-TICKER
032700        END-IF
032800        MOVE 'N'          TO WKS-PRIMER-TICKER
032900        MOVE SOUT-TICKER  TO WKS-TICKER-ACTUAL
033000        MOVE ZEROS        TO WKS-CANT-DETALLE
033100        MOVE ZEROS        TO WKS-DIAS-TICKER
033200        INITIALIZE           WKS-RESUMEN-TICKER
033300        ADD 1 TO WKS-TICKERS-REPORTADOS
033400     END-IF
033500     PERFORM AGREGA-DETALLE-VENTANA
033600     ADD 1              TO WKS-DIAS-TICKER
033700     PERFORM GUARDA-HOY-TICKER
033800     PERFORM LEE-ETFSOUT.
033900 PROCESAR-ETFSOUT-E. EXIT.
034000
034100*----------------------------------------------------------------
034200*    INVR-0320 -- LA VENTANA DE DETALLE GUARDA A LO SUMO LOS
034300*    ULTIMOS 10 DIAS DEL TICKER EN PROCESO.
034400*----------------------------------------------------------------
034500 AGREGA-DETALLE-VENTANA SECTION.
034600     IF WKS-CANT-DETALLE >= 10
034700        PERFORM DESPLAZA-DETALLE
034800                VARYING WKS-K FROM 1 BY 1
034900                UNTIL WKS-K > 9
035000     ELSE
035100        ADD 1 TO WKS-CANT-DETALLE
035200     END-IF
035300     MOVE SOUT-SIGNAL-DATE     TO WKS-DET-FECHA (WKS-CANT-DETALLE)
035400     MOVE SOUT-CLOSE-TODAY     TO WKS-DET-CLOSE (WKS-CANT-DETALLE)
035500     MOVE SOUT-SMA-200         TO WKS-DET-SMA   (WKS-CANT-DETALLE)
035600     MOVE SOUT-SMA-200-PRESENT TO
035700                              WKS-DET-SMA-PRES  (WKS-CANT-DETALLE)
035800     MOVE SOUT-DRAWDOWN-6M     TO
035900                              WKS-DET-DRAWDOWN  (WKS-CANT-DETALLE)
036000     MOVE SOUT-ZSCORE          TO
036100                              WKS-DET-ZSCORE    (WKS-CANT-DETALLE)
036200     MOVE SOUT-BUY-SCORE       TO
036300                              WKS-DET-BUY-SCORE (WKS-CANT-DETALLE)
036400     MOVE SOUT-TIER            TO
036500                              WKS-DET-TIER      (WKS-CANT-DETALLE).
036600 AGREGA-DETALLE-VENTANA-E. EXIT.
036700
036800 DESPLAZA-DETALLE SECTION.
036900     MOVE WKS-DETALLE (WKS-K + 1) TO WKS-DETALLE (WKS-K).
037000 DESPLAZA-DETALLE-E. EXIT.
037100
037200*----------------------------------------------------------------
037300*    INVR-0340 -- GUARDA (O REEMPLAZA) LA FILA "DE HOY" DE ESTE
037400*    TICKER. COMO ETFSOUT VIENE ASCENDENTE POR FECHA DENTRO DEL
037500*    TICKER, LA ULTIMA ESCRITURA ANTES DE CAMBIAR DE TICKER ES
037600*    SIEMPRE EL DIA MAS RECIENTE.
037700*----------------------------------------------------------------
037800 GUARDA-HOY-TICKER SECTION.
037900     IF WKS-DIAS-TICKER = 1
038000        ADD 1 TO WKS-CANT-HOY
038100     END-IF
038200     MOVE SOUT-TICKER    TO WKS-HOY-TICKER (WKS-CANT-HOY)
038300     MOVE SOUT-CLOSE-TODAY TO WKS-HOY-CLOSE (WKS-CANT-HOY)
038400     MOVE SOUT-BUY-SCORE TO WKS-HOY-BUY-SCORE (WKS-CANT-HOY)
038500     MOVE SOUT-TIER      TO WKS-HOY-TIER (WKS-CANT-HOY).
038600 GUARDA-HOY-TICKER-E. EXIT.
038700
038800 IMPRIME-ENCABEZADOS SECTION.
038900     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-1
039000     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-2
039100     WRITE REPORT-LINE FROM WKS-LINEA-COLUMNAS-DET
039200     ADD 3 TO WKS-LINEAS-IMPRESAS.
039300 IMPRIME-ENCABEZADOS-E. EXIT.
039400
039500 IMPRIME-DETALLE-TICKER SECTION.
039600     PERFORM IMPRIME-UNA-LINEA-DETALLE
039700             VARYING WKS-K FROM 1 BY 1
039800             UNTIL WKS-K > WKS-CANT-DETALLE.
039900 IMPRIME-DETALLE-TICKER-E. EXIT.
040000
040100 IMPRIME-UNA-LINEA-DETALLE SECTION.
040200     MOVE SPACES               TO WKS-LINEA-DETALLE
040300     MOVE WKS-TICKER-ACTUAL    TO LD-TICKER
040400     MOVE WKS-DET-FECHA (WKS-K) TO LD-FECHA
040500     MOVE WKS-DET-CLOSE (WKS-K) TO LD-CIERRE
040600     IF WKS-DET-SMA-PRES (WKS-K) = 'Y'
040700        MOVE WKS-DET-SMA (WKS-K) TO LD-SMA
040800     ELSE
040900        MOVE "         N/A" TO LD-SMA-ALFA
041000     END-IF
041100*    INVR-4215 -- DRAWDOWN-6M VIENE COMO FRACCION (P.EJ.
041200*    -0.123456); LA COLUMNA DEL REPORTE ES UN PORCENTAJE
041300*    (P.EJ. -12.3456), IGUAL QUE LO DOCUMENTADO EN EL LAYOUT
041400*    DE ETFSOUT -- POR ESO SE ESCALA POR 100 ANTES DE IMPRIMIR.
041500     COMPUTE LD-DRAWDOWN = WKS-DET-DRAWDOWN (WKS-K) * 100
041600     MOVE WKS-DET-ZSCORE (WKS-K)   TO LD-ZSCORE
041700     MOVE WKS-DET-BUY-SCORE (WKS-K) TO LD-SCORE
041800     MOVE WKS-DET-TIER (WKS-K)     TO LD-TIER
041900     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE
042000     ADD 1 TO WKS-LINEAS-IMPRESAS.
042100 IMPRIME-UNA-LINEA-DETALLE-E. EXIT.
042200
042300*----------------------------------------------------------------
042400*    LINEA RESUMEN -- INVR-4202: EL PROMEDIO TRUNCADO Y EL CONTEO
042500*    DE TIERS DE ESTA LINEA SE CALCULAN SOBRE LA MISMA VENTANA DE
042600*    LOS ULTIMOS 10 DIAS QUE ALIMENTA EL DETALLE IMPRESO
042700*    (WKS-DETALLE-TBL), NO SOBRE TODOS LOS DIAS DE LA CORRIDA.
042800*----------------------------------------------------------------
042900 IMPRIME-RESUMEN-TICKER SECTION.
043000     MOVE SPACES TO WKS-LINEA-RESUMEN
043100     MOVE WKS-TICKER-ACTUAL TO LR-TICKER
043200     PERFORM CALCULA-RESUMEN-VENTANA
043300     IF WKS-CANT-DETALLE > 0
043400        COMPUTE LR-AVG = WKS-SUMA-BUY-SCORE / WKS-CANT-DETALLE
043500     ELSE
043600        MOVE ZEROS TO LR-AVG
043700     END-IF
043800     MOVE SPACES TO LR-SIGNALS
043900     MOVE 1      TO WKS-PTR-SIGNALS
044000     PERFORM ARMA-LISTA-SIGNALS
044100             VARYING WKS-K FROM 1 BY 1
044200             UNTIL WKS-K > 4
044300     WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
044400     ADD 1 TO WKS-LINEAS-IMPRESAS.
044500 IMPRIME-RESUMEN-TICKER-E. EXIT.
044600
044700*----------------------------------------------------------------
044800*    INVR-4202 -- RECORRE LA VENTANA DE DETALLE YA ACUMULADA
044900*    (WKS-CANT-DETALLE FILAS) Y REARMA LA SUMA DE BUY-SCORE Y LOS
045000*    CUATRO CONTEOS DE TIER DE WKS-RESUMEN-TICKER A PARTIR DE ELLA,
045100*    EN VEZ DE ARRASTRAR UN ACUMULADO DE TODA LA CORRIDA.
045200*----------------------------------------------------------------
045300 CALCULA-RESUMEN-VENTANA SECTION.
045400     MOVE ZEROS TO WKS-SUMA-BUY-SCORE
045500     MOVE ZEROS TO SUMM-CONTADORES
045600     PERFORM ACUMULA-UN-DIA-VENTANA
045700             VARYING WKS-K FROM 1 BY 1
045800             UNTIL WKS-K > WKS-CANT-DETALLE.
045900 CALCULA-RESUMEN-VENTANA-E. EXIT.
046000
046100 ACUMULA-UN-DIA-VENTANA SECTION.
046200     ADD WKS-DET-BUY-SCORE (WKS-K) TO WKS-SUMA-BUY-SCORE
046300     EVALUATE WKS-DET-TIER (WKS-K)
046400        WHEN 'STRONG_BUY' ADD 1 TO SUMM-CNT-TIER (1)
046500        WHEN 'BUY       ' ADD 1 TO SUMM-CNT-TIER (2)
046600        WHEN 'DCA_ONLY  ' ADD 1 TO SUMM-CNT-TIER (3)
046700        WHEN OTHER        ADD 1 TO SUMM-CNT-TIER (4)
046800     END-EVALUATE.
046900 ACUMULA-UN-DIA-VENTANA-E. EXIT.
047000
047100
047200*----------------------------------------------------------------
047300*    ARMA "TIER:nnn  TIER:nnn  ..." CON UN UNICO STRING POR
047400*    PUNTERO (WKS-PTR-SIGNALS), SIN RELEER LR-SIGNALS COMO
047500*    ORIGEN DEL MISMO STRING QUE LA ESCRIBE.
047600*----------------------------------------------------------------
047700 ARMA-LISTA-SIGNALS SECTION.
047800     IF SUMM-CNT-TIER (WKS-K) > 0
047900        MOVE ZEROS TO WKS-MASCARA-SCORE
048000        MOVE SUMM-CNT-TIER (WKS-K) TO WKS-MASCARA-SCORE
048100        STRING WKS-TIER-IMPRIME-RESUMEN (WKS-K) DELIMITED BY SPACE
048200               ':'               DELIMITED BY SIZE
048300               WKS-MASCARA-SCORE DELIMITED BY SIZE
048400               '  '              DELIMITED BY SIZE
048500               INTO LR-SIGNALS
048600               WITH POINTER WKS-PTR-SIGNALS
048700        END-STRING
048800     END-IF.
048900 ARMA-LISTA-SIGNALS-E. EXIT.
049000
049100*----------------------------------------------------------------
049200*    INVR-0340 / INVR-0361 / INVR-4202 -- RECORRE LOS CUATRO TIERS
049300*    EN ORDEN FIJO (STRONG_BUY, BUY, DCA_ONLY, WAIT) Y, POR CADA
049400*    UNO, BUSCA EN LA TABLA DE "HOY" LOS TICKERS QUE CLASIFICARON
049500*    AHI. SI NINGUN TICKER CLASIFICO EN EL TIER, NO SE IMPRIME EL
049600*    TITULO DEL GRUPO (WAIT INCLUIDO: SI NO TIENE TICKERS HOY NO
049700*    SALE IMPRESO, PERO YA NO ESTA EXCLUIDO DE ANTEMANO).
049800*----------------------------------------------------------------
049900 IMPRIME-RECOMENDACIONES SECTION.
050000     MOVE SPACES TO WKS-LINEA-ENCABEZADO-REC
050100     MOVE "RECOMENDACIONES DE COMPRA DE HOY" TO
050200          WKS-LINEA-ENCABEZADO-REC
050300     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-REC
050400     ADD 1 TO WKS-LINEAS-IMPRESAS
050500     PERFORM IMPRIME-GRUPO-TIER
050600             VARYING WKS-K FROM 1 BY 1
050700             UNTIL WKS-K > 4.
050800 IMPRIME-RECOMENDACIONES-E. EXIT.
050900
051000 IMPRIME-GRUPO-TIER SECTION.
051100     MOVE ZEROS TO WKS-CONT-TIER-IMPRESO
051200     PERFORM VERIFICA-Y-CUENTA-TIER
051300             VARYING WKS-J FROM 1 BY 1
051400             UNTIL WKS-J > WKS-CANT-HOY
051500     IF WKS-CONT-TIER-IMPRESO > 0
051600        MOVE SPACES TO WKS-LINEA-GRUPO-TIER
051700        MOVE WKS-TIER-IMPRIME (WKS-K) TO LG-TIER
051800        WRITE REPORT-LINE FROM WKS-LINEA-GRUPO-TIER
051900        ADD 1 TO WKS-LINEAS-IMPRESAS
052000        PERFORM IMPRIME-TICKER-SI-TIER
052100                VARYING WKS-J FROM 1 BY 1
052200                UNTIL WKS-J > WKS-CANT-HOY
052300     END-IF.
052400 IMPRIME-GRUPO-TIER-E. EXIT.
052500
052600 VERIFICA-Y-CUENTA-TIER SECTION.
052700     IF WKS-HOY-TIER (WKS-J) = WKS-TIER-IMPRIME (WKS-K)
052800        ADD 1 TO WKS-CONT-TIER-IMPRESO
052900     END-IF.
053000 VERIFICA-Y-CUENTA-TIER-E. EXIT.
053100
053200 IMPRIME-TICKER-SI-TIER SECTION.
053300     IF WKS-HOY-TIER (WKS-J) = WKS-TIER-IMPRIME (WKS-K)
053400        MOVE SPACES TO WKS-LINEA-REC-TICKER
053500        MOVE WKS-HOY-TICKER (WKS-J)    TO LT-TICKER
053600        MOVE WKS-HOY-BUY-SCORE (WKS-J) TO LT-SCORE
053700        MOVE WKS-HOY-CLOSE (WKS-J)     TO LT-CLOSE
053800        WRITE REPORT-LINE FROM WKS-LINEA-REC-TICKER
053900        ADD 1 TO WKS-LINEAS-IMPRESAS
054000     END-IF.
054100 IMPRIME-TICKER-SI-TIER-E. EXIT.
054200
054300 ESTADISTICAS SECTION.
054400     DISPLAY
054500     "**********************************************************"
054600     DISPLAY
054700     "*                  E S T A D I S T I C A S               *"
054800     DISPLAY
054900     "**********************************************************"
055000     MOVE ZEROS TO WKS-MASCARA
055100     MOVE WKS-LEIDOS-ETFSOUT TO WKS-MASCARA
055200     DISPLAY "TOTAL REGISTROS LEIDOS  ETFSOUT          : "
055300             WKS-MASCARA
055400     MOVE ZEROS TO WKS-MASCARA
055500     MOVE WKS-TICKERS-REPORTADOS TO WKS-MASCARA
055600     DISPLAY "TOTAL DE TICKERS REPORTADOS              : "
055700             WKS-MASCARA
055800     MOVE ZEROS TO WKS-MASCARA
055900     MOVE WKS-LINEAS-IMPRESAS TO WKS-MASCARA
056000     DISPLAY "TOTAL LINEAS IMPRESAS EN ETFRPT          : "
056100             WKS-MASCARA
056200     DISPLAY
056300     "**********************************************************".
056400 ESTADISTICAS-E. EXIT.
056500
056600 CERRAR-ARCHIVOS SECTION.
056700     CLOSE ETFSOUT, ETFRPT.
056800 CERRAR-ARCHIVOS-E. EXIT.
