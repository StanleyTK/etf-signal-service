000100******************************************************************
000200*    COPY        ETFSOUT                                        *
000300*    LIBRERIA    INVR.CPF.COPYLIB(ETFSOUT)                      *
000400*    DESCRIPCION : SALIDA DE LA SENAL DE COMPRA CALCULADA POR   *
000500*                  EL BATCH ETFSCR01 -- UN REGISTRO POR TICKER  *
000600*                  POR DIA DE NEGOCIACION PROCESADO. CONTIENE   *
000700*                  LOS TRES INDICADORES, LOS TRES SUB-SCORES,   *
000800*                  EL BUY-SCORE COMBINADO Y EL TIER ASIGNADO.   *
000900*------------------------------------------------------------- *
001000*    AMENDMENT HISTORY                                          *
001100*    DD/MM/AAAA  INIC  TICKET    DESCRIPCION                    *
001200*    14/03/2024  EDR   INVR-4101 CREACION DEL COPY              * INVR4101
001300*    22/03/2024  EDR   INVR-4107 SE AGREGAN LOS 88 DE TIER PARA * INVR4107
001400*                      USARLOS EN LA RUPTURA DE ETFRPT01        * INVR4107
001500******************************************************************
001600 01  ETFSOUT-RECORD.
001700     05  SOUT-TICKER                   PIC X(10).
001800     05  SOUT-SIGNAL-DATE              PIC X(10).
001900*--------------------------------------------------------------*
002000*    MISMA FECHA DESCOMPUESTA -- SE USA EN ETFRPT01 PARA        *
002100*    DETERMINAR CUAL ES "EL DIA MAS RECIENTE" POR TICKER        *
002200*--------------------------------------------------------------*
002300     05  SOUT-SIGNAL-DATE-R REDEFINES SOUT-SIGNAL-DATE.
002400         10  SOUT-ANIO                 PIC 9(04).
002500         10  FILLER                    PIC X(01).
002600         10  SOUT-MES                  PIC 9(02).
002700         10  FILLER                    PIC X(01).
002800         10  SOUT-DIA                  PIC 9(02).
002900     05  SOUT-CLOSE-TODAY              PIC S9(7)V9(4)
003000                                        SIGN IS LEADING SEPARATE.
003100     05  SOUT-SMA-200                  PIC S9(7)V9(4)
003200                                        SIGN IS LEADING SEPARATE.
003300     05  SOUT-SMA-200-PRESENT          PIC X(01).
003400         88  SOUT-SMA-PRESENTE                   VALUE 'Y'.
003500         88  SOUT-SMA-AUSENTE                    VALUE 'N'.
003600     05  SOUT-DRAWDOWN-6M              PIC S9(3)V9(6)
003700                                        SIGN IS LEADING SEPARATE.
003800     05  SOUT-ZSCORE                   PIC S9(3)V9(6)
003900                                        SIGN IS LEADING SEPARATE.
004000     05  SOUT-TREND-SCORE              PIC 9(1)V9(2).
004100     05  SOUT-DRAWDOWN-SCORE           PIC 9(1)V9(2).
004200     05  SOUT-ZSCORE-SCORE             PIC 9(1)V9(2).
004300     05  SOUT-BUY-SCORE                PIC 9(03).
004400     05  SOUT-TIER                     PIC X(10).
004500         88  SOUT-TIER-STRONG-BUY                VALUE
004600                                       'STRONG_BUY'.
004700         88  SOUT-TIER-BUY                        VALUE
004800                                       'BUY       '.
004900         88  SOUT-TIER-DCA-ONLY                   VALUE
005000                                       'DCA_ONLY  '.
005100         88  SOUT-TIER-WAIT                        VALUE
005200                                       'WAIT      '.
005300     05  FILLER                        PIC X(10).
