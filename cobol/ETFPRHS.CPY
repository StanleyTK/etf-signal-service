000100******************************************************************
000200*    COPY        ETFPRHS                                        *
000300*    LIBRERIA    INVR.CPF.COPYLIB(ETFPRHS)                      *
000400*    DESCRIPCION : HISTORICO DE PRECIOS DE CIERRE DIARIOS POR   *
000500*                  TICKER DE FONDO COTIZADO (ETF). UN REGISTRO  *
000600*                  POR TICKER POR DIA DE NEGOCIACION, SECUEN-   *
000700*                  CIADO ASCENDENTE (EL MAS ANTIGUO CON         *
000800*                  SEQ-NUM = 1).                                *
000900*------------------------------------------------------------- *
001000*    AMENDMENT HISTORY                                          *
001100*    DD/MM/AAAA  INIC  TICKET    DESCRIPCION                    *
001200*    14/03/2024  EDR   INVR-4101 CREACION DEL COPY              * INVR4101
001300******************************************************************
001400 01  ETFPRHS-RECORD.
001500     05  PRHS-TICKER                   PIC X(10).
001600     05  PRHS-PRICE-DATE               PIC X(10).
001700*--------------------------------------------------------------*
001800*    MISMA FECHA DESCOMPUESTA EN ANIO/MES/DIA PARA COMPARACIO-  *
001900*    NES Y RUPTURA DE CONTROL POR FECHA                         *
002000*--------------------------------------------------------------*
002100     05  PRHS-PRICE-DATE-R REDEFINES PRHS-PRICE-DATE.
002200         10  PRHS-ANIO                 PIC 9(04).
002300         10  FILLER                    PIC X(01).
002400         10  PRHS-MES                  PIC 9(02).
002500         10  FILLER                    PIC X(01).
002600         10  PRHS-DIA                  PIC 9(02).
002700     05  PRHS-CLOSE-PRICE              PIC S9(7)V9(4)
002800                                        SIGN IS LEADING SEPARATE.
002900     05  PRHS-SEQ-NUM                  PIC 9(05).
003000     05  FILLER                        PIC X(05).
