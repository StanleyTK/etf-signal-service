000100******************************************************************
000200*    COPY        ETFPARM                                        *
000300*    LIBRERIA    INVR.CPF.COPYLIB(ETFPARM)                      *
000400*    DESCRIPCION : PARAMETROS DE CONTROL DEL BATCH DE SENALES   *
000500*                  DE COMPRA DE FONDOS COTIZADOS (ETF). VALORES *
000600*                  POR DEFECTO TOMADOS DE LA VERSION ANTERIOR    *
000700*                  DEL PROCESO DE CALCULO DE SENALES, YA QUE EN  *
000800*                  ESTE LADO NO EXISTE MECANISMO DE VARIABLES DE *
000900*                  AMBIENTE.                                     *
001000*------------------------------------------------------------- *
001100*    AMENDMENT HISTORY                                          *
001200*    DD/MM/AAAA  INIC  TICKET    DESCRIPCION                    *
001300*    14/03/2024  EDR   INVR-4101 CREACION DEL COPY              * INVR4101
001400*    02/09/2024  EDR   INVR-4133 SE AGREGAN LOS PESOS DE LA     * INVR4133
001500*                      FORMULA DE BUY-SCORE COMO PARAMETRO, NO  * INVR4133
001600*                      VENIAN GRABADOS EN DURO EN EL PARRAFO    * INVR4133
001700******************************************************************
001800 01  ETFPARM-RECORD.
001900*--------------------------------------------------------------*
002000*    VENTANAS (EN DIAS DE NEGOCIACION) DE LOS TRES INDICADORES  *
002100*--------------------------------------------------------------*
002200     05  PRM-VENTANAS.
002300         10  PRM-ZSCORE-WINDOW         PIC 9(03) VALUE 030.
002400         10  PRM-LOOKBACK-HIGH-DAYS    PIC 9(03) VALUE 126.
002500         10  PRM-SMA-DAYS              PIC 9(03) VALUE 200.
002600*--------------------------------------------------------------*
002700*    DENOMINADORES DE NORMALIZACION DE LOS SUB-SCORES           *
002800*--------------------------------------------------------------*
002900     05  PRM-NORMALIZADORES.
003000         10  PRM-DRAWDOWN-MAX          PIC 9V99  VALUE 0.12.
003100         10  PRM-ZSCORE-MAX            PIC 9V99  VALUE 2.50.
003200*--------------------------------------------------------------*
003300*    CORTES DE CLASIFICACION DE TIER (EVALUADOS EN ESTE ORDEN,  *
003400*    EL PRIMERO QUE CUMPLE GANA)                                *
003500*--------------------------------------------------------------*
003600     05  PRM-CORTES-TIER.
003700         10  PRM-TIER-STRONG-BUY       PIC 9(03) VALUE 075.
003800         10  PRM-TIER-BUY              PIC 9(03) VALUE 055.
003900         10  PRM-TIER-DCA-ONLY         PIC 9(03) VALUE 035.
004000*--------------------------------------------------------------*
004100*    MISMA AREA VISTA COMO TABLA PARA RECORRER LOS CORTES EN    *
004200*    UN PERFORM VARYING DESDE LA RUTINA DE CLASIFICACION        *
004300*--------------------------------------------------------------*
004400     05  PRM-CORTES-TIER-TBL REDEFINES PRM-CORTES-TIER.
004500         10  PRM-TIER-CORTE            PIC 9(03) OCCURS 3 TIMES.
004600*--------------------------------------------------------------*
004700*    PESOS DE LA FORMULA DE BUY-SCORE (25% / 45% / 30%)         *
004800*--------------------------------------------------------------*
004900     05  PRM-PESOS.
005000         10  PRM-PESO-TENDENCIA        PIC 9V99  VALUE 0.25.
005100         10  PRM-PESO-DRAWDOWN         PIC 9V99  VALUE 0.45.
005200         10  PRM-PESO-ZSCORE           PIC 9V99  VALUE 0.30.
005300     05  FILLER                        PIC X(20) VALUE SPACES.
