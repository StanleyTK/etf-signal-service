000100******************************************************************
000200*    COPY        ETFSUMM                                        *
000300*    LIBRERIA    INVR.CPF.COPYLIB(ETFSUMM)                      *
000400*    DESCRIPCION : RESUMEN DE RUPTURA DE CONTROL POR TICKER --  *
000500*                  PROMEDIO DE BUY-SCORE Y CONTEO DE DIAS POR   *
000600*                  TIER. LO ESCRIBE ETFSCR01 AL ROMPER POR      *
000700*                  TICKER (TODOS LOS DIAS PROCESADOS EN LA      *
000800*                  CORRIDA); LO REUTILIZA ETFRPT01 COMO AREA    *
000900*                  DE TRABAJO PARA SU PROPIA RUPTURA SOBRE LOS  *
001000*                  ULTIMOS 10 DIAS DE HISTORIA (ESE SEGUNDO     *
001100*                  RESUMEN NO SE GRABA A DISCO, SOLO SE IMPRIME)*
001200*------------------------------------------------------------- *
001300*    AMENDMENT HISTORY                                          *
001400*    DD/MM/AAAA  INIC  TICKET    DESCRIPCION                    *
001500*    15/03/2024  EDR   INVR-4102 CREACION DEL COPY              * INVR4102
001600******************************************************************
001700 01  ETFSUMM-RECORD.
001800     05  SUMM-TICKER                   PIC X(10).
001900     05  SUMM-AVG-BUY-SCORE            PIC 9(03).
002000     05  SUMM-CONTADORES.
002100         10  SUMM-CNT-STRONG-BUY       PIC 9(03).
002200         10  SUMM-CNT-BUY              PIC 9(03).
002300         10  SUMM-CNT-DCA-ONLY         PIC 9(03).
002400         10  SUMM-CNT-WAIT             PIC 9(03).
002500*--------------------------------------------------------------*
002600*    MISMA AREA VISTA COMO TABLA -- FACILITA RECORRER LOS       *
002700*    CUATRO CONTADORES EN EL ORDEN FIJO STRONG_BUY/BUY/         *
002800*    DCA_ONLY/WAIT AL ARMAR LA LINEA "Signals: ..." DEL REPORTE *
002900*--------------------------------------------------------------*
003000     05  SUMM-CONTADORES-TBL REDEFINES SUMM-CONTADORES.
003100         10  SUMM-CNT-TIER             PIC 9(03) OCCURS 4 TIMES.
003200     05  FILLER                        PIC X(10).
