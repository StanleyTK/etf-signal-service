000100******************************************************************
000200* FECHA       : 14/03/1994                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ (EDR)                      *
000400* APLICACION  : BANCA DE INVERSION / FONDOS                     *
000500* PROGRAMA    : ETFSCR01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CALCULA, PARA CADA TICKER DE FONDO COTIZADO     *
000800*             : (ETF) DE LA LISTA DE SEGUIMIENTO, LOS TRES      *
000900*             : INDICADORES TECNICOS (SMA-200, DRAWDOWN A 6     *
001000*             : MESES Y Z-SCORE MOVIL) A PARTIR DE SU HISTORICO *
001100*             : DE CIERRES DIARIOS, LOS COMBINA EN UN BUY-SCORE *
001200*             : DE 0 A 100 Y CLASIFICA EL RESULTADO EN UN TIER  *
001300*             : DE RECOMENDACION.                               *
001400* ARCHIVOS    : ETFPRHS=E, ETFPARM=E(OPC), ETFSOUT=S, ETFSUMM=S *
001500* ACCION (ES) : P=PROCESA                                       *
001600* INSTALADO   : 21/03/1994                                      *
001700* BPM/RATIONAL: INVR-0001                                       *
001800* NOMBRE      : CALCULO DE SENAL DE COMPRA SOBRE FONDOS ETF     *
001900******************************************************************
002000*------------------------------------------------------------- *
002100*    AMENDMENT HISTORY                                          *
002200*    DD/MM/AAAA  INIC  TICKET    DESCRIPCION                    *
002300*    14/03/1994  EDR   INVR-0001 PROGRAMA ORIGINAL: PROMEDIOS   * INVR0001
002400*                      MOVILES Y DESVIACION SOBRE LA CARTERA DE * INVR0001
002500*                      BONOS DEL DEPARTAMENTO (TLBOND1)         * INVR0001
002600*    03/05/1994  EDR   INVR-0014 SE AGREGA EL INDICADOR DE      * INVR0014
002700*                      CAIDA (DRAWDOWN) SOBRE EL MAXIMO MOVIL   * INVR0014
002800*    20/01/1995  EDR   INVR-0022 SE AGREGA CLASIFICACION POR    * INVR0022
002900*                      TIER PARA EL REPORTE DE GERENCIA         * INVR0022
003000*    11/07/1996  JLC   INVR-0055 SE PARAMETRIZAN LAS VENTANAS   * INVR0055
003100*                      EN UN COPY DE CONTROL (ANTES VENIAN EN   * INVR0055
003200*                      DURO EN EL PARRAFO DE CALCULO)           * INVR0055
003300*    30/11/1998  MGR   INVR-0101 REVISION Y2K -- LAS FECHAS DE  * INVR0101
003400*                      6 POSICIONES (AAMMDD) SE AMPLIAN A 8     * INVR0101
003500*                      POSICIONES (AAAAMMDD) EN TODOS LOS       * INVR0101
003600*                      ARCHIVOS Y COPIES                        * INVR0101
003700*    15/01/1999  MGR   INVR-0102 PRUEBA DE PASO DE SIGLO EN     * INVR0102
003800*                      AMBIENTE DE CALIDAD -- SIN HALLAZGOS     * INVR0102
003900*    04/09/2001  JLC   INVR-0144 SE AGREGA EL CONTADOR DE TIERS * INVR0144
004000*                      PARA EL ROMPIMIENTO DE CONTROL           * INVR0144
004100*    22/03/2004  EDR   INVR-0190 EL CALCULO DE DESVIACION PASA  * INVR0190
004200*                      A SER POBLACIONAL (DIVISOR N, NO N-1)    * INVR0190
004300*    02/06/2008  RMZ   INVR-0233 AJUSTE POR AUDITORIA: EL       * INVR0233
004400*                      BUY-SCORE SE TRUNCA, NO SE REDONDEA      * INVR0233
004500*    17/10/2011  RMZ   INVR-0260 SE AGREGA GUARDA DE DESVIACION * INVR0260
004600*                      CERO (SERIE DE PRECIOS PLANA)            * INVR0260
004700*    09/02/2015  DCH   INVR-0301 MIGRACION DE CARTERA DE BONOS  * INVR0301
004800*                      A FONDOS COTIZADOS (ETF); SE RENOMBRAN   * INVR0301
004900*                      LOS CAMPOS TLMT-* A SOUT-* Y EL ARCHIVO  * INVR0301
005000*                      TLBOND1 PASA A SER ETFPRHS               * INVR0301
005100*    25/08/2016  DCH   INVR-0318 SE CREA EL COPY ETFPARM PARA   * INVR0318
005200*                      CENTRALIZAR LOS PESOS DE LA FORMULA DE   * INVR0318
005300*                      BUY-SCORE, ANTES FIJOS EN EL PARRAFO     * INVR0318
005400*    13/01/2020  LFG   INVR-0355 SE AGREGA VALIDACION DE PRECIO * INVR0355
005500*                      NO NUMERICO COMO ERROR FATAL DE TICKER   * INVR0355
005600*    06/11/2023  LFG   INVR-0372 SE AGREGA EL RESUMEN POR       * INVR0372
005700*                      TICKER (ETFSUMM) AL ROMPER CONTROL       * INVR0372
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.    ETFSCR01.
006100 AUTHOR.        ERICK DANIEL RAMIREZ.
006200 INSTALLATION.  BANCA DE INVERSION - GERENCIA DE FONDOS.
006300 DATE-WRITTEN.  14/03/1994.
006400 DATE-COMPILED.
006500 SECURITY.      USO INTERNO -- GERENCIA DE FONDOS / SISTEMAS.
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS NUMERICOS IS '0' THRU '9'.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400******************************************************************
007500*              A R C H I V O S   D E   E N T R A D A             *
007600******************************************************************
007700     SELECT ETFPRHS ASSIGN   TO ETFPRHS
007800            ORGANIZATION     IS SEQUENTIAL
007900            FILE STATUS      IS FS-ETFPRHS.
008000
008100     SELECT ETFPARM ASSIGN   TO ETFPARM
008200            ORGANIZATION     IS SEQUENTIAL
008300            FILE STATUS      IS FS-ETFPARM.
008400******************************************************************
008500*              A R C H I V O S   D E   S A L I D A               *
008600******************************************************************
008700     SELECT ETFSOUT ASSIGN   TO ETFSOUT
008800            ORGANIZATION     IS SEQUENTIAL
008900            FILE STATUS      IS FS-ETFSOUT.
009000
009100     SELECT ETFSUMM ASSIGN   TO ETFSUMM
009200            ORGANIZATION     IS SEQUENTIAL
009300            FILE STATUS      IS FS-ETFSUMM.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700*1 -->HISTORICO DE PRECIOS DE CIERRE DIARIOS POR TICKER
009800 FD  ETFPRHS.
009900     COPY ETFPRHS.
010000*2 -->PARAMETROS DE CONTROL DEL BATCH (OPCIONAL)
010100 FD  ETFPARM.
010200     COPY ETFPARM.
010300*3 -->SENAL DE COMPRA CALCULADA, UN REGISTRO POR TICKER/DIA
010400 FD  ETFSOUT.
010500     COPY ETFSOUT.
010600*4 -->RESUMEN DE RUPTURA DE CONTROL POR TICKER
010700 FD  ETFSUMM.
010800     COPY ETFSUMM.
010900
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*               C A M P O S    D E    T R A B A J O              *
011300******************************************************************
011400 01  WKS-CAMPOS-DE-TRABAJO.
011500     05  WKS-PROGRAMA              PIC X(08) VALUE "ETFSCR01".
011600     05  WKS-FIN-ARCHIVOS          PIC 9(01) VALUE ZEROS.
011700         88  WKS-FIN-ETFPRHS                 VALUE 1.
011800******************************************************************
011900*        C O N T A D O R E S   E S T A D I S T I C A S           *
012000******************************************************************
012100     05  WKS-LEIDOS-ETFPRHS        PIC 9(07) COMP VALUE ZEROS.
012200     05  WKS-ESCRITOS-ETFSOUT      PIC 9(07) COMP VALUE ZEROS.
012300     05  WKS-ESCRITOS-ETFSUMM      PIC 9(07) COMP VALUE ZEROS.
012400     05  WKS-RECHAZADOS-PRECIO     PIC 9(07) COMP VALUE ZEROS.
012500     05  WKS-TICKERS-PROCESADOS    PIC 9(05) COMP VALUE ZEROS.
012600     05  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
012700     05  FILLER                    PIC X(10) VALUE SPACES.
012800
012900******************************************************************
013000*    VALIDACION DE FILE-STATUS -- LOS CUATRO ARCHIVOS DE ESTE    *
013100*    PROGRAMA SON SECUENCIALES (NO INDEXADOS), POR LO QUE NO SE  *
013200*    LES LLEVA FSE NI SE LLAMA DEBD1R00: SOLO SE VALIDA EL       *
013300*    FILE STATUS DE 2 POSICIONES DE CADA UNO, IGUAL QUE SE HACE  *
013400*    CON LOS DEMAS ARCHIVOS SECUENCIALES DEL DEPARTAMENTO (LOS   *
013500*    ARCHIVOS INDEXADOS SI LLEVAN FSE Y DEBD1R00).               *
013600******************************************************************
013700 01  WKS-FS-STATUS.
013800     02  FS-ETFPRHS                PIC 9(02) VALUE ZEROES.
013900     02  FS-ETFPARM                PIC 9(02) VALUE ZEROES.
014000     02  FS-ETFSOUT                PIC 9(02) VALUE ZEROES.
014100     02  FS-ETFSUMM                PIC 9(02) VALUE ZEROES.
014200     02  FILLER                    PIC X(08) VALUE SPACES.
014300******************************************************************
014400*        P A R A M E T R O S   D E   C O N T R O L  (ETFPARM)    *
014500*        SE CARGAN DESDE EL ARCHIVO OPCIONAL; SI EL ARCHIVO NO   *
014600*        EXISTE (FS-ETFPARM = 35) QUEDAN LOS VALORES POR         *
014700*        DEFECTO DEL COPY (MISMOS DE LA VERSION ANTERIOR)       *
014800******************************************************************
014900 01  WKS-CONFIG-PARMS.
015000     COPY ETFPARM REPLACING ==ETFPARM-RECORD== BY
015100                            ==WKS-CONFIG-PARMS==.
015200******************************************************************
015300*         V E N T A N A   D E S L I Z A N T E   D E   P R E C I O S
015400*         GUARDA A LO SUMO LOS ULTIMOS 200 CIERRES DEL TICKER    *
015500*         ACTUAL (200 = SMA-DAYS POR DEFECTO, LA VENTANA MAS     *
015600*         GRANDE DE LAS TRES QUE USAN LOS INDICADORES)           *
015700******************************************************************
015800 01  WKS-VENTANA-PRECIOS.
015900     05  WKS-PRECIO-TBL OCCURS 200 TIMES
016000                        PIC S9(7)V9(4) SIGN IS LEADING SEPARATE.
016100     05  FILLER                    PIC X(05) VALUE SPACES.
016200 01  WKS-CONTROL-VENTANA.
016300     05  WKS-CANT-PRECIOS          PIC 9(03) COMP VALUE ZEROS.
016400     05  WKS-TICKER-ACTUAL         PIC X(10) VALUE SPACES.
016500     05  FILLER                    PIC X(05) VALUE SPACES.
016600******************************************************************
016700*              A C U M U L A D O R E S   D E L   T I C K E R     *
016800*              (REINICIAN EN CADA RUPTURA DE CONTROL)            *
016900******************************************************************
017000 01  WKS-ACUMULADO-TICKER.
017100     05  WKS-SUMA-BUY-SCORE        PIC 9(09) COMP VALUE ZEROS.
017200     05  WKS-DIAS-PROCESADOS       PIC 9(05) COMP VALUE ZEROS.
017300     05  WKS-CONTADORES-TIER.
017400         10  WKS-CNT-STRONG-BUY    PIC 9(05) COMP VALUE ZEROS.
017500         10  WKS-CNT-BUY           PIC 9(05) COMP VALUE ZEROS.
017600         10  WKS-CNT-DCA-ONLY      PIC 9(05) COMP VALUE ZEROS.
017700         10  WKS-CNT-WAIT          PIC 9(05) COMP VALUE ZEROS.
017800*--------------------------------------------------------------*
017900*    MISMA AREA VISTA COMO TABLA -- SE USA PARA INCREMENTAR EL  *
018000*    CONTADOR DEL TIER GANADOR SIN UN EVALUATE DE 4 RAMAS       *
018100*--------------------------------------------------------------*
018200     05  WKS-CONTADORES-TIER-TBL REDEFINES WKS-CONTADORES-TIER.
018300         10  WKS-CNT-TIER          PIC 9(05) COMP OCCURS 4 TIMES.
018400     05  FILLER                    PIC X(05) VALUE SPACES.
018500******************************************************************
018600*         C A M P O S   D E L   R E G I S T R O   D E   H O Y    *
018700******************************************************************
018800 01  WKS-REGISTRO-HOY.
018900     05  WKS-CLOSE-TODAY           PIC S9(7)V9(4)
019000                                    SIGN IS LEADING SEPARATE.
019100     05  WKS-SMA-200               PIC S9(7)V9(4)
019200                                    SIGN IS LEADING SEPARATE.
019300     05  WKS-SMA-200-PRESENTE      PIC X(01) VALUE 'N'.
019400     05  WKS-DRAWDOWN-6M           PIC S9(3)V9(6)
019500                                    SIGN IS LEADING SEPARATE.
019600     05  WKS-ZSCORE                PIC S9(3)V9(6)
019700                                    SIGN IS LEADING SEPARATE.
019800     05  WKS-TREND-SCORE           PIC 9(1)V9(2).
019900     05  WKS-DRAWDOWN-SCORE        PIC 9(1)V9(2).
020000     05  WKS-ZSCORE-SCORE          PIC 9(1)V9(2).
020100     05  WKS-BUY-SCORE             PIC 9(03).
020200     05  WKS-TIER                  PIC X(10).
020300     05  FILLER                    PIC X(05) VALUE SPACES.
020400******************************************************************
020500*          C A M P O S   A U X I L I A R E S   D E L   C A L C U L O
020600******************************************************************
020700 01  WKS-AUX-CALCULO.
020800     05  WKS-I                     PIC S9(4) COMP VALUE ZEROS.
020900     05  WKS-J                     PIC S9(4) COMP VALUE ZEROS.
021000     05  WKS-INICIO-VENTANA        PIC S9(4) COMP VALUE ZEROS.
021100     05  WKS-ACTUAL-LOOKBACK       PIC S9(4) COMP VALUE ZEROS.
021200     05  WKS-ACTUAL-WINDOW         PIC S9(4) COMP VALUE ZEROS.
021300     05  WKS-PRECIO-VALIDO         PIC 9(01) VALUE 1.
021400         88  PRECIO-ES-VALIDO                VALUE 1.
021500     05  WKS-SUMA-PRECIOS          PIC S9(11)V9(6) VALUE ZEROS.
021600     05  WKS-MEDIA-PRECIOS         PIC S9(9)V9(6) VALUE ZEROS.
021700     05  WKS-MAX-CLOSE             PIC S9(7)V9(4) VALUE ZEROS.
021800     05  WKS-SUMA-DESVIACIONES     PIC S9(11)V9(6) VALUE ZEROS.
021900     05  WKS-DESVIACION-INDIV      PIC S9(9)V9(6) VALUE ZEROS.
022000     05  WKS-VARIANZA              PIC S9(9)V9(6) VALUE ZEROS.
022100     05  WKS-DESVIACION-STD        PIC S9(9)V9(6) VALUE ZEROS.
022200     05  WKS-RAIZ-APROX            PIC S9(9)V9(6) VALUE ZEROS.
022300     05  WKS-RAIZ-RADICANDO        PIC S9(9)V9(6) VALUE ZEROS.
022400     05  WKS-SCORE-BASE            PIC S9(5)V9(6) VALUE ZEROS.
022500     05  WKS-DOWNSIDE              PIC S9(3)V9(6) VALUE ZEROS.
022600     05  FILLER                    PIC X(05) VALUE SPACES.
022700******************************************************************
022800 PROCEDURE DIVISION.
022900******************************************************************
023000*               S E C C I O N    P R I N C I P A L
023100******************************************************************
023200 000-MAIN SECTION.
023300     PERFORM APERTURA-ARCHIVOS
023400     PERFORM CARGA-PARAMETROS
023500     PERFORM LEE-ETFPRHS
023600     PERFORM PROCESA-REGISTRO UNTIL WKS-FIN-ETFPRHS
023700     IF WKS-TICKER-ACTUAL NOT = SPACES
023800        PERFORM ROMPE-CONTROL-TICKER
023900     END-IF
024000     PERFORM ESTADISTICAS
024100     PERFORM CIERRA-ARCHIVOS
024200     STOP RUN.
024300 000-MAIN-E. EXIT.
024400
024500 APERTURA-ARCHIVOS SECTION.
024600     OPEN INPUT  ETFPRHS
024700          OUTPUT ETFSOUT ETFSUMM
024800     IF FS-ETFPRHS NOT = 0 OR FS-ETFSOUT NOT = 0 OR
024900        FS-ETFSUMM NOT = 0
025000        DISPLAY "***********************************************"
025100        DISPLAY "*      ERROR AL ABRIR ARCHIVOS DE ETFSCR01    *"
025200        DISPLAY "***********************************************"
025300        DISPLAY "* FILE STATUS DEL ARCHIVO ETFPRHS : " FS-ETFPRHS
025400        DISPLAY "* FILE STATUS DEL ARCHIVO ETFSOUT : " FS-ETFSOUT
025500        DISPLAY "* FILE STATUS DEL ARCHIVO ETFSUMM : " FS-ETFSUMM
025600        DISPLAY "***********************************************"
025700        MOVE  91        TO RETURN-CODE
025800        PERFORM CIERRA-ARCHIVOS
025900        STOP RUN
026000     END-IF.
026100 APERTURA-ARCHIVOS-E. EXIT.
026200
026300*----------------------------------------------------------------
026400*    INVR-0355 -- EL ARCHIVO DE PARAMETROS ES OPCIONAL. SI NO SE
026500*    ENCUENTRA (FS-ETFPARM = 35) SE CONSERVAN LOS VALORES POR
026600*    DEFECTO QUE TRAE EL COPY ETFPARM EN WKS-CONFIG-PARMS.
026700*----------------------------------------------------------------
026800 CARGA-PARAMETROS SECTION.
026900     OPEN INPUT ETFPARM
027000     IF FS-ETFPARM = 0
027100        READ ETFPARM
027200             AT END
027300                MOVE 10 TO FS-ETFPARM
027400        END-READ
027500        IF FS-ETFPARM = 0
027600           MOVE ETFPARM-RECORD TO WKS-CONFIG-PARMS
027700        END-IF
027800        CLOSE ETFPARM
027900     ELSE
028000        IF FS-ETFPARM NOT = 35
028100           DISPLAY "*** AVISO: FILE STATUS " FS-ETFPARM
028200                   " AL ABRIR ETFPARM -- SE USAN LOS VALORES"
028300                   " POR DEFECTO DEL COPY" UPON CONSOLE
028400        END-IF
028500     END-IF.
028600 CARGA-PARAMETROS-E. EXIT.
028700
028800 LEE-ETFPRHS SECTION.
028900     READ ETFPRHS
029000          AT END
029100             MOVE 10 TO FS-ETFPRHS
029200     END-READ
029300     EVALUATE FS-ETFPRHS
029400        WHEN 0
029500           ADD 1 TO WKS-LEIDOS-ETFPRHS
029600        WHEN 10
029700           MOVE 1 TO WKS-FIN-ARCHIVOS
029800        WHEN OTHER
029900           DISPLAY "*******************************************"
030000           DISPLAY "*   ERROR AL LEER ARCHIVO ETFPRHS        *"
030100           DISPLAY "*******************************************"
030200           DISPLAY "* FILE STATUS DEL ARCHIVO : " FS-ETFPRHS
030300           DISPLAY "*******************************************"
030400           MOVE  91        TO RETURN-CODE
030500           PERFORM CIERRA-ARCHIVOS
030600           STOP RUN
030700     END-EVALUATE.
030800 LEE-ETFPRHS-E. EXIT.
030900
031000*----------------------------------------------------------------
031100*    PROCESA UN REGISTRO DE PRECIO YA LEIDO. SI EL TICKER CAMBIO
031200*    RESPECTO AL ANTERIOR, PRIMERO ROMPE CONTROL Y REINICIA LA
031300*    VENTANA ANTES DE TRATAR EL PRECIO DE HOY.
031400*----------------------------------------------------------------
031500 PROCESA-REGISTRO SECTION.
031600     IF PRHS-TICKER NOT = WKS-TICKER-ACTUAL
031700        IF WKS-TICKER-ACTUAL NOT = SPACES
031800           PERFORM ROMPE-CONTROL-TICKER
031900        END-IF
032000        PERFORM INICIALIZA-TICKER
032100     END-IF
032200     PERFORM VALIDA-PRECIO
032300     IF PRECIO-ES-VALIDO
032400        PERFORM AGREGA-PRECIO-VENTANA
032500        PERFORM CALCULA-SMA-200
032600        PERFORM CALCULA-DRAWDOWN-6M
032700        PERFORM CALCULA-ZSCORE
032800        PERFORM CALCULA-SUBSCORES
032900        PERFORM CALCULA-BUY-SCORE
033000        PERFORM ASIGNA-TIER
033100        PERFORM ESCRIBE-ETFSOUT
033200        PERFORM ACUMULA-CONTROL-BREAK
033300     ELSE
033400        ADD 1 TO WKS-RECHAZADOS-PRECIO
033500     END-IF
033600     PERFORM LEE-ETFPRHS.
033700 PROCESA-REGISTRO-E. EXIT.
033800
033900 INICIALIZA-TICKER SECTION.
034000     MOVE PRHS-TICKER     TO WKS-TICKER-ACTUAL
034100     MOVE ZEROS           TO WKS-CANT-PRECIOS
034200     INITIALIZE              WKS-ACUMULADO-TICKER
034300     ADD 1 TO WKS-TICKERS-PROCESADOS.
034400 INICIALIZA-TICKER-E. EXIT.
034500
034600*----------------------------------------------------------------
034700*    INVR-0355 -- UN CIERRE QUE NO LLEGA NUMERICO ES UN ERROR
034800*    FATAL PARA ESE DIA DEL TICKER: NO SE ESCRIBE ETFSOUT Y NO
034900*    ENTRA A LA VENTANA (EQUIVALE A "LISTA DE PRECIOS VACIA").
035000*----------------------------------------------------------------
035100 VALIDA-PRECIO SECTION.
035200     MOVE 1 TO WKS-PRECIO-VALIDO
035300     IF PRHS-CLOSE-PRICE NOT NUMERIC
035400        MOVE 0 TO WKS-PRECIO-VALIDO
035500        DISPLAY "*** PRECIO NO NUMERICO RECHAZADO -- TICKER: "
035600                PRHS-TICKER " FECHA: " PRHS-PRICE-DATE
035700                UPON CONSOLE
035800     END-IF.
035900 VALIDA-PRECIO-E. EXIT.
036000
036100*----------------------------------------------------------------
036200*    LA VENTANA GUARDA COMO MAXIMO PRM-SMA-DAYS (200 POR DEFECTO)
036300*    CIERRES. CUANDO YA ESTA LLENA SE DESPLAZA UN LUGAR A LA
036400*    IZQUIERDA ANTES DE AGREGAR EL PRECIO DE HOY AL FINAL.
036500*----------------------------------------------------------------
036600 AGREGA-PRECIO-VENTANA SECTION.
036700     IF WKS-CANT-PRECIOS >= PRM-SMA-DAYS AND
036800        WKS-CANT-PRECIOS >= 200
036900        PERFORM DESPLAZA-VENTANA
037000                VARYING WKS-I FROM 1 BY 1
037100                UNTIL WKS-I > 199
037200     ELSE
037300        IF WKS-CANT-PRECIOS < 200
037400           ADD 1 TO WKS-CANT-PRECIOS
037500        END-IF
037600     END-IF
037700     MOVE PRHS-CLOSE-PRICE TO WKS-PRECIO-TBL (WKS-CANT-PRECIOS)
037800     MOVE PRHS-CLOSE-PRICE TO WKS-CLOSE-TODAY.
037900 AGREGA-PRECIO-VENTANA-E. EXIT.
038000
038100 DESPLAZA-VENTANA SECTION.
038200     MOVE WKS-PRECIO-TBL (WKS-I + 1) TO WKS-PRECIO-TBL (WKS-I).
038300 DESPLAZA-VENTANA-E. EXIT.
038400
038500*----------------------------------------------------------------
038600*    SMA-200: PROMEDIO SIMPLE DE LOS ULTIMOS PRM-SMA-DAYS
038700*    CIERRES. SI AUN NO HAY SUFICIENTE HISTORIA, NO SE PRODUCE
038800*    (NO EXISTE PROMEDIO PARCIAL).
038900*----------------------------------------------------------------
039000 CALCULA-SMA-200 SECTION.
039100     IF WKS-CANT-PRECIOS < PRM-SMA-DAYS
039200        MOVE ZEROS TO WKS-SMA-200
039300        MOVE 'N'   TO WKS-SMA-200-PRESENTE
039400     ELSE
039500        COMPUTE WKS-INICIO-VENTANA =
039600                WKS-CANT-PRECIOS - PRM-SMA-DAYS + 1
039700        MOVE ZEROS TO WKS-SUMA-PRECIOS
039800        PERFORM SUMA-PRECIO-VENTANA
039900                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
040000                UNTIL WKS-I > WKS-CANT-PRECIOS
040100        COMPUTE WKS-SMA-200 ROUNDED =
040200                WKS-SUMA-PRECIOS / PRM-SMA-DAYS
040300        MOVE 'Y'   TO WKS-SMA-200-PRESENTE
040400     END-IF.
040500 CALCULA-SMA-200-E. EXIT.
040600
040700 SUMA-PRECIO-VENTANA SECTION.
040800     ADD WKS-PRECIO-TBL (WKS-I) TO WKS-SUMA-PRECIOS.
040900 SUMA-PRECIO-VENTANA-E. EXIT.
041000
041100*----------------------------------------------------------------
041200*    DRAWDOWN-6M: CAIDA DEL PRECIO DE HOY RESPECTO AL MAXIMO DE
041300*    LOS ULTIMOS ACTUAL-LOOKBACK DIAS (MIN ENTRE LOOKBACK-HIGH-
041400*    DAYS Y LO QUE HAYA DISPONIBLE EN LA VENTANA).
041500*----------------------------------------------------------------
041600 CALCULA-DRAWDOWN-6M SECTION.
041700     IF PRM-LOOKBACK-HIGH-DAYS < WKS-CANT-PRECIOS
041800        MOVE PRM-LOOKBACK-HIGH-DAYS TO WKS-ACTUAL-LOOKBACK
041900     ELSE
042000        MOVE WKS-CANT-PRECIOS       TO WKS-ACTUAL-LOOKBACK
042100     END-IF
042200     COMPUTE WKS-INICIO-VENTANA =
042300             WKS-CANT-PRECIOS - WKS-ACTUAL-LOOKBACK + 1
042400     MOVE WKS-PRECIO-TBL (WKS-INICIO-VENTANA) TO WKS-MAX-CLOSE
042500     PERFORM BUSCA-MAXIMO-VENTANA
042600             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
042700             UNTIL WKS-I > WKS-CANT-PRECIOS
042800     COMPUTE WKS-DRAWDOWN-6M ROUNDED =
042900             (WKS-CLOSE-TODAY / WKS-MAX-CLOSE) - 1.
043000 CALCULA-DRAWDOWN-6M-E. EXIT.
043100
043200 BUSCA-MAXIMO-VENTANA SECTION.
043300     IF WKS-PRECIO-TBL (WKS-I) > WKS-MAX-CLOSE
043400        MOVE WKS-PRECIO-TBL (WKS-I) TO WKS-MAX-CLOSE
043500     END-IF.
043600 BUSCA-MAXIMO-VENTANA-E. EXIT.
043700
043800*----------------------------------------------------------------
043900*    ZSCORE: (CIERRE DE HOY - MEDIA) / DESVIACION ESTANDAR
044000*    POBLACIONAL, SOBRE UNA VENTANA DE ACTUAL-WINDOW DIAS (MIN
044100*    ENTRE ZSCORE-WINDOW Y LO DISPONIBLE). SI LA DESVIACION DA
044200*    CERO (SERIE PLANA) EL Z-SCORE SE FIJA EN CERO.
044300*----------------------------------------------------------------
044400 CALCULA-ZSCORE SECTION.
044500     IF PRM-ZSCORE-WINDOW < WKS-CANT-PRECIOS
044600        MOVE PRM-ZSCORE-WINDOW TO WKS-ACTUAL-WINDOW
044700     ELSE
044800        MOVE WKS-CANT-PRECIOS  TO WKS-ACTUAL-WINDOW
044900     END-IF
045000     COMPUTE WKS-INICIO-VENTANA =
045100             WKS-CANT-PRECIOS - WKS-ACTUAL-WINDOW + 1
045200     MOVE ZEROS TO WKS-SUMA-PRECIOS
045300     PERFORM SUMA-PRECIO-VENTANA
045400             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
045500             UNTIL WKS-I > WKS-CANT-PRECIOS
045600     COMPUTE WKS-MEDIA-PRECIOS ROUNDED =
045700             WKS-SUMA-PRECIOS / WKS-ACTUAL-WINDOW
045800
045900     MOVE ZEROS TO WKS-SUMA-DESVIACIONES
046000     PERFORM ACUMULA-DESVIACION-CUADRADA
046100             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
046200             UNTIL WKS-I > WKS-CANT-PRECIOS
046300     COMPUTE WKS-VARIANZA ROUNDED =
046400             WKS-SUMA-DESVIACIONES / WKS-ACTUAL-WINDOW
046500
046600     IF WKS-VARIANZA = 0
046700        MOVE ZEROS TO WKS-DESVIACION-STD
046800     ELSE
046900        MOVE WKS-VARIANZA TO WKS-RAIZ-RADICANDO
047000        PERFORM CALCULA-RAIZ-CUADRADA
047100        MOVE WKS-RAIZ-APROX TO WKS-DESVIACION-STD
047200     END-IF
047300
047400     IF WKS-DESVIACION-STD = 0
047500        MOVE ZEROS TO WKS-ZSCORE
047600     ELSE
047700        COMPUTE WKS-ZSCORE ROUNDED =
047800           (WKS-CLOSE-TODAY - WKS-MEDIA-PRECIOS) /
047900            WKS-DESVIACION-STD
048000     END-IF.
048100 CALCULA-ZSCORE-E. EXIT.
048200
048300 ACUMULA-DESVIACION-CUADRADA SECTION.
048400     COMPUTE WKS-DESVIACION-INDIV =
048500             WKS-PRECIO-TBL (WKS-I) - WKS-MEDIA-PRECIOS
048600     COMPUTE WKS-SUMA-DESVIACIONES =
048700             WKS-SUMA-DESVIACIONES +
048800             (WKS-DESVIACION-INDIV * WKS-DESVIACION-INDIV).
048900 ACUMULA-DESVIACION-CUADRADA-E. EXIT.
049000
049100*----------------------------------------------------------------
049200*    RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (12
049300*    ITERACIONES FIJAS, MAS QUE SUFICIENTE PARA LA PRECISION
049400*    MANEJADA AQUI). NO SE USA FUNCTION SQRT.
049500*----------------------------------------------------------------
049600 CALCULA-RAIZ-CUADRADA SECTION.
049700     COMPUTE WKS-RAIZ-APROX = WKS-RAIZ-RADICANDO / 2
049800     IF WKS-RAIZ-APROX = 0
049900        MOVE 1 TO WKS-RAIZ-APROX
050000     END-IF
050100     PERFORM ITERA-NEWTON 12 TIMES.
050200 CALCULA-RAIZ-CUADRADA-E. EXIT.
050300
050400 ITERA-NEWTON SECTION.
050500     COMPUTE WKS-RAIZ-APROX ROUNDED =
050600             (WKS-RAIZ-APROX +
050700              (WKS-RAIZ-RADICANDO / WKS-RAIZ-APROX)) / 2.
050800 ITERA-NEWTON-E. EXIT.
050900
051000*----------------------------------------------------------------
051100*    SUB-SCORES DE TENDENCIA, CAIDA Y Z-SCORE (CADA UNO ENTRE
051200*    0.00 Y 1.00). SOLO SE CALIFICA EL LADO NEGATIVO DE CAIDA Y
051300*    Z-SCORE -- UN NUEVO MAXIMO O UN PRECIO SOBRE LA MEDIA NO
051400*    SUMA PUNTOS, PERO TAMPOCO RESTA.
051500*----------------------------------------------------------------
051600 CALCULA-SUBSCORES SECTION.
051700     IF WKS-SMA-200-PRESENTE = 'Y' AND
051800        WKS-CLOSE-TODAY > WKS-SMA-200
051900        MOVE 1.00 TO WKS-TREND-SCORE
052000     ELSE
052100        MOVE 0.30 TO WKS-TREND-SCORE
052200     END-IF
052300
052400     IF WKS-DRAWDOWN-6M < 0
052500        COMPUTE WKS-DOWNSIDE = WKS-DRAWDOWN-6M * -1
052600     ELSE
052700        MOVE ZEROS TO WKS-DOWNSIDE
052800     END-IF
052900     COMPUTE WKS-DRAWDOWN-SCORE ROUNDED =
053000             WKS-DOWNSIDE / PRM-DRAWDOWN-MAX
053100     IF WKS-DRAWDOWN-SCORE > 1
053200        MOVE 1.00 TO WKS-DRAWDOWN-SCORE
053300     END-IF
053400
053500     IF WKS-ZSCORE < 0
053600        COMPUTE WKS-DOWNSIDE = WKS-ZSCORE * -1
053700     ELSE
053800        MOVE ZEROS TO WKS-DOWNSIDE
053900     END-IF
054000     COMPUTE WKS-ZSCORE-SCORE ROUNDED =
054100             WKS-DOWNSIDE / PRM-ZSCORE-MAX
054200     IF WKS-ZSCORE-SCORE > 1
054300        MOVE 1.00 TO WKS-ZSCORE-SCORE
054400     END-IF.
054500 CALCULA-SUBSCORES-E. EXIT.
054600
054700*----------------------------------------------------------------
054800*    INVR-0233 -- EL BUY-SCORE SE TRUNCA (NO SE REDONDEA). LA
054900*    FORMULA QUEDA ACOTADA A 0-100 POR CONSTRUCCION, EL CLAMP
055000*    DE ABAJO ES SOLO UNA RED DE SEGURIDAD.
055100*----------------------------------------------------------------
055200 CALCULA-BUY-SCORE SECTION.
055300     COMPUTE WKS-SCORE-BASE =
055400        100 * ((PRM-PESO-TENDENCIA * WKS-TREND-SCORE) +
055500               (PRM-PESO-DRAWDOWN  * WKS-DRAWDOWN-SCORE) +
055600               (PRM-PESO-ZSCORE    * WKS-ZSCORE-SCORE))
055700     MOVE WKS-SCORE-BASE TO WKS-BUY-SCORE
055800     IF WKS-BUY-SCORE > 100
055900        MOVE 100 TO WKS-BUY-SCORE
056000     END-IF.
056100 CALCULA-BUY-SCORE-E. EXIT.
056200
056300*----------------------------------------------------------------
056400*    CLASIFICACION DE TIER -- PRIMER CORTE QUE SE CUMPLE GANA,
056500*    RECORRIENDO LA TABLA PRM-TIER-CORTE EN ORDEN (STRONG_BUY,
056600*    BUY, DCA_ONLY). SI NINGUNO SE CUMPLE, EL TIER ES WAIT.
056700*----------------------------------------------------------------
056800 ASIGNA-TIER SECTION.
056900     MOVE 'WAIT      ' TO WKS-TIER
057000     MOVE 4            TO WKS-J
057100     PERFORM EVALUA-CORTE-TIER
057200             VARYING WKS-I FROM 1 BY 1
057300             UNTIL WKS-I > 3 OR WKS-J < 4.
057400 ASIGNA-TIER-E. EXIT.
057500
057600 EVALUA-CORTE-TIER SECTION.
057700     IF WKS-BUY-SCORE >= PRM-TIER-CORTE (WKS-I)
057800        MOVE WKS-I TO WKS-J
057900        EVALUATE WKS-I
058000           WHEN 1 MOVE 'STRONG_BUY' TO WKS-TIER
058100           WHEN 2 MOVE 'BUY       ' TO WKS-TIER
058200           WHEN 3 MOVE 'DCA_ONLY  ' TO WKS-TIER
058300        END-EVALUATE
058400     END-IF.
058500 EVALUA-CORTE-TIER-E. EXIT.
058600
058700 ESCRIBE-ETFSOUT SECTION.
058800     INITIALIZE ETFSOUT-RECORD
058900     MOVE WKS-TICKER-ACTUAL    TO SOUT-TICKER
059000     MOVE PRHS-PRICE-DATE      TO SOUT-SIGNAL-DATE
059100     MOVE WKS-CLOSE-TODAY      TO SOUT-CLOSE-TODAY
059200     MOVE WKS-SMA-200          TO SOUT-SMA-200
059300     MOVE WKS-SMA-200-PRESENTE TO SOUT-SMA-200-PRESENT
059400     MOVE WKS-DRAWDOWN-6M      TO SOUT-DRAWDOWN-6M
059500     MOVE WKS-ZSCORE           TO SOUT-ZSCORE
059600     MOVE WKS-TREND-SCORE      TO SOUT-TREND-SCORE
059700     MOVE WKS-DRAWDOWN-SCORE   TO SOUT-DRAWDOWN-SCORE
059800     MOVE WKS-ZSCORE-SCORE     TO SOUT-ZSCORE-SCORE
059900     MOVE WKS-BUY-SCORE        TO SOUT-BUY-SCORE
060000     MOVE WKS-TIER             TO SOUT-TIER
060100     WRITE ETFSOUT-RECORD
060200     IF FS-ETFSOUT = 0
060300        ADD 1 TO WKS-ESCRITOS-ETFSOUT
060400     ELSE
060500        DISPLAY "*******************************************"
060600        DISPLAY "*   ERROR AL ESCRIBIR ARCHIVO ETFSOUT     *"
060700        DISPLAY "*******************************************"
060800        DISPLAY "* TICKER : " SOUT-TICKER
060900        DISPLAY "* FILE STATUS DEL ARCHIVO : " FS-ETFSOUT
061000        DISPLAY "*******************************************"
061100        MOVE  91        TO RETURN-CODE
061200        PERFORM CIERRA-ARCHIVOS
061300        STOP RUN
061400     END-IF.
061500 ESCRIBE-ETFSOUT-E. EXIT.
061600
061700 ACUMULA-CONTROL-BREAK SECTION.
061800     ADD WKS-BUY-SCORE TO WKS-SUMA-BUY-SCORE
061900     ADD 1             TO WKS-DIAS-PROCESADOS
062000     EVALUATE WKS-TIER
062100        WHEN 'STRONG_BUY' ADD 1 TO WKS-CNT-TIER (1)
062200        WHEN 'BUY       ' ADD 1 TO WKS-CNT-TIER (2)
062300        WHEN 'DCA_ONLY  ' ADD 1 TO WKS-CNT-TIER (3)
062400        WHEN OTHER        ADD 1 TO WKS-CNT-TIER (4)
062500     END-EVALUATE.
062600 ACUMULA-CONTROL-BREAK-E. EXIT.
062700
062800*----------------------------------------------------------------
062900*    INVR-0372 -- AL ROMPER POR TICKER (CAMBIO DE TICKER O FIN
063000*    DE ARCHIVO) SE ESCRIBE EL RESUMEN ACUMULADO DE TODOS LOS
063100*    DIAS PROCESADOS EN ESTA CORRIDA PARA ESE TICKER.
063200*----------------------------------------------------------------
063300 ROMPE-CONTROL-TICKER SECTION.
063400     INITIALIZE ETFSUMM-RECORD
063500     MOVE WKS-TICKER-ACTUAL TO SUMM-TICKER
063600     IF WKS-DIAS-PROCESADOS > 0
063700        COMPUTE SUMM-AVG-BUY-SCORE =
063800                WKS-SUMA-BUY-SCORE / WKS-DIAS-PROCESADOS
063900     ELSE
064000        MOVE ZEROS TO SUMM-AVG-BUY-SCORE
064100     END-IF
064200     MOVE WKS-CNT-TIER (1) TO SUMM-CNT-TIER (1)
064300     MOVE WKS-CNT-TIER (2) TO SUMM-CNT-TIER (2)
064400     MOVE WKS-CNT-TIER (3) TO SUMM-CNT-TIER (3)
064500     MOVE WKS-CNT-TIER (4) TO SUMM-CNT-TIER (4)
064600     WRITE ETFSUMM-RECORD
064700     IF FS-ETFSUMM = 0
064800        ADD 1 TO WKS-ESCRITOS-ETFSUMM
064900     ELSE
065000        DISPLAY "*******************************************"
065100        DISPLAY "*   ERROR AL ESCRIBIR ARCHIVO ETFSUMM     *"
065200        DISPLAY "*******************************************"
065300        DISPLAY "* TICKER : " SUMM-TICKER
065400        DISPLAY "* FILE STATUS DEL ARCHIVO : " FS-ETFSUMM
065500        DISPLAY "*******************************************"
065600        MOVE  91        TO RETURN-CODE
065700        PERFORM CIERRA-ARCHIVOS
065800        STOP RUN
065900     END-IF.
066000 ROMPE-CONTROL-TICKER-E. EXIT.
066100
066200 ESTADISTICAS SECTION.
066300     DISPLAY
066400     "**********************************************************"
066500     DISPLAY
066600     "*                  E S T A D I S T I C A S               *"
066700     DISPLAY
066800     "**********************************************************"
066900     MOVE ZEROS TO WKS-MASCARA
067000     MOVE WKS-LEIDOS-ETFPRHS TO WKS-MASCARA
067100     DISPLAY "TOTAL REGISTROS LEIDOS  ETFPRHS          : "
067200             WKS-MASCARA
067300     MOVE ZEROS TO WKS-MASCARA
067400     MOVE WKS-ESCRITOS-ETFSOUT TO WKS-MASCARA
067500     DISPLAY "TOTAL REGISTROS ESCRITOS ETFSOUT         : "
067600             WKS-MASCARA
067700     MOVE ZEROS TO WKS-MASCARA
067800     MOVE WKS-ESCRITOS-ETFSUMM TO WKS-MASCARA
067900     DISPLAY "TOTAL REGISTROS ESCRITOS ETFSUMM         : "
068000             WKS-MASCARA
068100     MOVE ZEROS TO WKS-MASCARA
068200     MOVE WKS-TICKERS-PROCESADOS TO WKS-MASCARA
068300     DISPLAY "TOTAL DE TICKERS PROCESADOS              : "
068400             WKS-MASCARA
068500     MOVE ZEROS TO WKS-MASCARA
068600     MOVE WKS-RECHAZADOS-PRECIO TO WKS-MASCARA
068700     DISPLAY "TOTAL PRECIOS RECHAZADOS (NO NUMERICOS)  : "
068800             WKS-MASCARA
068900     DISPLAY
069000     "**********************************************************".
069100 ESTADISTICAS-E. EXIT.
069200
069300 CIERRA-ARCHIVOS SECTION.
069400     CLOSE ETFPRHS, ETFSOUT, ETFSUMM.
069500 CIERRA-ARCHIVOS-E. EXIT.
